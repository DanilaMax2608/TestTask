000100*****************************************************************
000110*    PROGRAM:   EXPCTL
000120*    APPLICATION: EXPENSE LIMIT CONTROL SYSTEM  (ELCS)
000130*    PURPOSE:   PROCESS CUSTOMER EXPENSE TRANSACTIONS, CONVERT
000140*             : TO USD AT THE RATE IN EFFECT, APPLY THE MONTHLY
000150*             : CATEGORY LIMIT IN EFFECT AND FLAG OVERAGES.
000160*    TECTONICS: COBC
000170*****************************************************************
000180 IDENTIFICATION DIVISION.
000190 PROGRAM-ID. EXPCTL.
000200 AUTHOR. R. MALHOTRA.
000210 INSTALLATION. CONSUMER BANKING DIV - BATCH SYSTEMS.
000220 DATE-WRITTEN. 04-11-1986.
000230 DATE-COMPILED.
000240 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000250*
000260*****************************************************************
000270*    CHANGE LOG
000280*****************************************************************
000290*  04-11-86  RM   INITIAL VERSION - KZT/RUB EXPENSE TXNS ONLY.
000300*  19-02-87  RM   ADDED SERVICE CATEGORY, WAS PRODUCT ONLY.
000310*  08-09-88  KLT  RATE MASTER NOW SEARCHED BACKWARD FOR MOST
000320*              RECENT RATE ON OR BEFORE TXN DATE (REQ 88-114).
000330*  22-01-90  KLT  LIMIT MASTER ADDED - SUPERSEDING LIMITS, NO
000340*              UPDATE-IN-PLACE PER AUDIT REQUEST 89-301.
000350*  14-06-91  DSF  DEFAULT LIMIT OF 1000.00 USD WHEN NO LIMIT ON
000360*              FILE FOR A CATEGORY (REQ 91-077).
000370*  30-03-93  DSF  MONTH-TO-DATE ACCUMULATION REWRITTEN TO USE A
000380*              RUNNING TOTAL INSTEAD OF RE-READING THE OUTPUT
000390*              FILE - PERFORMANCE (REQ 93-012).
000400*  11-11-94  MVS  EXCEEDED TRANSACTION REPORT ADDED, SORTED
000410*              DESCENDING BY TRANSACTION DATE-TIME.
000420*  02-05-96  MVS  CONTROL LISTING TOTALS NOW BROKEN OUT BY
000430*              CATEGORY PER ACCOUNTING REQUEST 96-009.
000440*  19-09-98  JFH  Y2K REMEDIATION - RUN DATE NOW ACCEPTED AS AN
000450*              8-DIGIT YYYYMMDD FIELD, ALL DATE-TIME COMPARES
000460*              REBUILT ON 14-DIGIT NUMERIC KEYS.  SEE REQ 98-233.
000470*  06-01-99  JFH  Y2K REMEDIATION COMPLETE - REGRESSION SIGNED
000480*              OFF BY QA 05-01-99.
000490*  23-08-01  PNR  REJECTED TRANSACTION COUNT ADDED TO CONTROL
000500*              LISTING PER AUDIT FINDING 01-048.
000510*  17-04-04  PNR  EXCHANGE RATE PRECISION EXTENDED TO 8 DECIMAL
000520*              PLACES TO MATCH TREASURY FEED LAYOUT.
000530*****************************************************************
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SOURCE-COMPUTER. IBM-370.
000570 OBJECT-COMPUTER. IBM-370.
000580 SPECIAL-NAMES.
000590     C01 IS TOP-OF-FORM
000600     CLASS NUMERIC-CATEGORY IS "PRODUCT" THRU "SERVICEZ"
000610     UPSI-0 IS RERUN-SWITCH.
000620*
000630 INPUT-OUTPUT SECTION.
000640 FILE-CONTROL.
000650     SELECT RATE-MASTER-FILE ASSIGN TO RATEMAST
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-RATEMAST-STATUS.
000680*
000690     SELECT LIMIT-MASTER-FILE ASSIGN TO LIMITMST
000700         ORGANIZATION IS LINE SEQUENTIAL
000710         FILE STATUS IS WS-LIMITMST-STATUS.
000720*
000730     SELECT TRN-INPUT-FILE ASSIGN TO TRNIN
000740         ORGANIZATION IS LINE SEQUENTIAL
000750         FILE STATUS IS WS-TRNIN-STATUS.
000760*
000770     SELECT TRN-OUTPUT-FILE ASSIGN TO TRNOUT
000780         ORGANIZATION IS LINE SEQUENTIAL
000790         FILE STATUS IS WS-TRNOUT-STATUS.
000800*
000810     SELECT EXCEEDED-RPT-FILE ASSIGN TO TRNEXRPT
000820         ORGANIZATION IS LINE SEQUENTIAL
000830         FILE STATUS IS WS-TRNEXRPT-STATUS.
000840*
000850     SELECT CONTROL-RPT-FILE ASSIGN TO CTLRPT
000860         ORGANIZATION IS LINE SEQUENTIAL
000870         FILE STATUS IS WS-CTLRPT-STATUS.
000880*
000890 DATA DIVISION.
000900 FILE SECTION.
000910*----------------------------------------------------------------*
000920*    EXCHANGE RATE MASTER - USD TO KZT/RUB, ONE RATE PER DATE
000930*----------------------------------------------------------------*
000940 FD  RATE-MASTER-FILE.
000950 01  RATE-MASTER-RECORD.
000960     05 XR-BASE-CURRENCY        PIC X(03).
000970     05 XR-TARGET-CURRENCY      PIC X(03).
000980     05 XR-RATE-DATE            PIC X(10).
000990     05 XR-RATE-DATE-PARTS REDEFINES XR-RATE-DATE.
001000         10 XR-RD-YEAR          PIC 9(04).
001010         10 FILLER              PIC X(01).
001020         10 XR-RD-MONTH         PIC 9(02).
001030         10 FILLER              PIC X(01).
001040         10 XR-RD-DAY           PIC 9(02).
001050     05 XR-RATE                 PIC S9(10)V9(08).
001060     05 FILLER                  PIC X(06).
001070*----------------------------------------------------------------*
001080*    CATEGORY LIMIT MASTER - NEWEST LIMIT PER CATEGORY APPLIES,
001090*    OLD LIMITS ARE NEVER REWRITTEN, ONLY SUPERSEDED.
001100*----------------------------------------------------------------*
001110 FD  LIMIT-MASTER-FILE.
001120 01  LIMIT-MASTER-RECORD.
001130     05 LM-ID                   PIC 9(09).
001140     05 LM-CATEGORY              PIC X(10).
001150     05 LM-LIMIT-SUM             PIC S9(13)V9(02).
001160     05 LM-DATETIME              PIC X(19).
001170     05 LM-DATETIME-PARTS REDEFINES LM-DATETIME.
001180         10 LM-DT-YEAR           PIC 9(04).
001190         10 FILLER               PIC X(01).
001200         10 LM-DT-MONTH          PIC 9(02).
001210         10 FILLER               PIC X(01).
001220         10 LM-DT-DAY            PIC 9(02).
001230         10 FILLER               PIC X(01).
001240         10 LM-DT-HOUR           PIC 9(02).
001250         10 FILLER               PIC X(01).
001260         10 LM-DT-MINUTE         PIC 9(02).
001270         10 FILLER               PIC X(01).
001280         10 LM-DT-SECOND         PIC 9(02).
001290     05 LM-CURRENCY              PIC X(03).
001300     05 FILLER                   PIC X(04).
001310*----------------------------------------------------------------*
001320*    TRANSACTION INPUT - RAW TXN AS RECEIVED, NO COMPUTED FIELDS
001330*----------------------------------------------------------------*
001340 FD  TRN-INPUT-FILE.
001350 01  TRN-IN-RECORD.
001360     05 TI-ID                   PIC 9(09).
001370     05 TI-ACCOUNT-FROM         PIC X(20).
001380     05 TI-ACCOUNT-TO           PIC X(20).
001390     05 TI-CURRENCY             PIC X(03).
001400     05 TI-SUM                  PIC S9(13)V9(02).
001410     05 TI-CATEGORY             PIC X(10).
001420     05 TI-DATETIME             PIC X(19).
001430     05 TI-DATETIME-PARTS REDEFINES TI-DATETIME.
001440         10 TI-DT-YEAR           PIC 9(04).
001450         10 FILLER               PIC X(01).
001460         10 TI-DT-MONTH          PIC 9(02).
001470         10 FILLER               PIC X(01).
001480         10 TI-DT-DAY            PIC 9(02).
001490         10 FILLER               PIC X(01).
001500         10 TI-DT-HOUR           PIC 9(02).
001510         10 FILLER               PIC X(01).
001520         10 TI-DT-MINUTE         PIC 9(02).
001530         10 FILLER               PIC X(01).
001540         10 TI-DT-SECOND         PIC 9(02).
001550     05 FILLER                   PIC X(04).
001560*----------------------------------------------------------------*
001570*    TRANSACTION OUTPUT - ACCEPTED TXN PLUS COMPUTED FIELDS
001580*----------------------------------------------------------------*
001590 FD  TRN-OUTPUT-FILE.
001600 01  TRN-OUT-RECORD.
001610     05 TO-ID                   PIC 9(09).
001620     05 TO-ACCOUNT-FROM         PIC X(20).
001630     05 TO-ACCOUNT-TO           PIC X(20).
001640     05 TO-CURRENCY             PIC X(03).
001650     05 TO-SUM                  PIC S9(13)V9(02).
001660     05 TO-CATEGORY             PIC X(10).
001670     05 TO-DATETIME             PIC X(19).
001680     05 TO-USD-AMOUNT           PIC S9(13)V9(02).
001690     05 TO-LIMIT-EXCEEDED       PIC X(01).
001700     05 TO-LIMIT-ID             PIC 9(09).
001710     05 FILLER                  PIC X(04).
001720*----------------------------------------------------------------*
001730*    EXCEEDED TRANSACTION REPORT DETAIL LINE
001740*----------------------------------------------------------------*
001750 FD  EXCEEDED-RPT-FILE.
001760 01  EXCEEDED-RPT-RECORD.
001770     05 EX-ID-O                 PIC 9(09).
001780     05 FILLER                  PIC X(02) VALUE SPACES.
001790     05 EX-ACCOUNT-FROM-O       PIC X(20).
001800     05 FILLER                  PIC X(02) VALUE SPACES.
001810     05 EX-ACCOUNT-TO-O         PIC X(20).
001820     05 FILLER                  PIC X(02) VALUE SPACES.
001830     05 EX-CURRENCY-O           PIC X(03).
001840     05 FILLER                  PIC X(02) VALUE SPACES.
001850     05 EX-SUM-O                PIC Z(12)9.99.
001860     05 FILLER                  PIC X(02) VALUE SPACES.
001870     05 EX-CATEGORY-O           PIC X(10).
001880     05 FILLER                  PIC X(02) VALUE SPACES.
001890     05 EX-DATETIME-O           PIC X(19).
001900     05 FILLER                  PIC X(02) VALUE SPACES.
001910     05 EX-USD-AMOUNT-O         PIC Z(12)9.99.
001920     05 FILLER                  PIC X(02) VALUE SPACES.
001930     05 EX-LIMIT-SUM-O          PIC Z(12)9.99.
001940     05 FILLER                  PIC X(02) VALUE SPACES.
001950     05 EX-LIMIT-DATETIME-O     PIC X(19).
001960     05 FILLER                  PIC X(02) VALUE SPACES.
001970     05 EX-LIMIT-CURRENCY-O     PIC X(03).
001980     05 FILLER                  PIC X(04) VALUE SPACES.
001990*----------------------------------------------------------------*
002000*    RUN CONTROL LISTING - 132 COLUMN PRINT FILE
002010*----------------------------------------------------------------*
002020 FD  CONTROL-RPT-FILE.
002030 01  CONTROL-RPT-RECORD.
002040     05 FILLER                  PIC X(132).
002050*
002060 WORKING-STORAGE SECTION.
002070*----------------------------------------------------------------*
002080*    FILE STATUS AND SWITCHES
002090*----------------------------------------------------------------*
002100 01  WS-FILE-STATUSES.
002110     05 WS-RATEMAST-STATUS      PIC X(02) VALUE SPACES.
002120     05 WS-LIMITMST-STATUS      PIC X(02) VALUE SPACES.
002130     05 WS-TRNIN-STATUS         PIC X(02) VALUE SPACES.
002140     05 WS-TRNOUT-STATUS        PIC X(02) VALUE SPACES.
002150     05 WS-TRNEXRPT-STATUS      PIC X(02) VALUE SPACES.
002160     05 WS-CTLRPT-STATUS        PIC X(02) VALUE SPACES.
002170     05 FILLER                  PIC X(02) VALUE SPACES.
002180*
002190 01  WS-SWITCHES.
002200     05 TRN-EOF-SW              PIC X(01) VALUE "N".
002210         88 TRN-EOF                        VALUE "Y".
002220     05 RATEMST-EOF-SW          PIC X(01) VALUE "N".
002230         88 RATEMST-EOF                    VALUE "Y".
002240     05 LIMITMST-EOF-SW         PIC X(01) VALUE "N".
002250         88 LIMITMST-EOF                   VALUE "Y".
002260     05 TRN-VALID-SW            PIC X(01) VALUE "Y".
002270         88 TRN-VALID                      VALUE "Y".
002280     05 RATE-FOUND-SW           PIC X(01) VALUE "N".
002290         88 RATE-FOUND                     VALUE "Y".
002300     05 FILLER                  PIC X(01) VALUE SPACES.
002310*
002320 01  WS-ERR-FIELDS.
002330     05 WS-ERR-MSG              PIC X(40) VALUE SPACES.
002340     05 WS-ERR-PROC             PIC X(20) VALUE SPACES.
002350     05 FILLER                  PIC X(10) VALUE SPACES.
002360*
002370 77  WS-ERR-CDE                 PIC X(02) VALUE SPACES.
002380*----------------------------------------------------------------*
002390*    EXCHANGE RATE TABLE - LOADED FROM RATE-MASTER-FILE
002400*----------------------------------------------------------------*
002410 01  WS-RATE-TABLE.
002420     05 WS-RATE-COUNT           PIC S9(04) COMP VALUE ZERO.
002430     05 RATE-TABLE-ENTRY OCCURS 400 TIMES
002440             INDEXED BY RT-IDX.
002450         10 RT-TARGET-CURRENCY  PIC X(03).
002460         10 RT-RATE-DATE        PIC X(10).
002470         10 RT-RATE-DATE-NUM    PIC 9(08) COMP.
002480         10 RT-RATE             PIC S9(10)V9(08).
002490         10 FILLER              PIC X(04).
002500*----------------------------------------------------------------*
002510*    CATEGORY LIMIT TABLE - LOADED FROM LIMIT-MASTER-FILE
002520*----------------------------------------------------------------*
002530 01  WS-LIMIT-TABLE.
002540     05 WS-LIMIT-COUNT          PIC S9(04) COMP VALUE ZERO.
002550     05 LIMIT-TABLE-ENTRY OCCURS 400 TIMES
002560             INDEXED BY LT-IDX.
002570         10 LT-ID                PIC 9(09).
002580         10 LT-CATEGORY          PIC X(10).
002590         10 LT-LIMIT-SUM         PIC S9(13)V9(02).
002600         10 LT-DATETIME          PIC X(19).
002610         10 LT-DATETIME-NUM      PIC 9(14) COMP.
002620         10 FILLER                PIC X(04).
002630*----------------------------------------------------------------*
002640*    EXCEEDED TRANSACTION HOLD TABLE - SORTED BEFORE PRINTING
002650*----------------------------------------------------------------*
002660 01  WS-EXCEEDED-TABLE.
002670     05 WS-EXCEEDED-COUNT       PIC S9(04) COMP VALUE ZERO.
002680     05 EXCEEDED-ENTRY OCCURS 1000 TIMES
002690             INDEXED BY EX-IDX.
002700         10 EX-ID                PIC 9(09).
002710         10 EX-ACCOUNT-FROM      PIC X(20).
002720         10 EX-ACCOUNT-TO        PIC X(20).
002730         10 EX-CURRENCY          PIC X(03).
002740         10 EX-SUM                PIC S9(13)V9(02).
002750         10 EX-CATEGORY           PIC X(10).
002760         10 EX-DATETIME           PIC X(19).
002770         10 EX-DATETIME-NUM       PIC 9(14) COMP.
002780         10 EX-USD-AMOUNT         PIC S9(13)V9(02).
002790         10 EX-LIMIT-SUM          PIC S9(13)V9(02).
002800         10 EX-LIMIT-DATETIME     PIC X(19).
002810         10 EX-LIMIT-CURRENCY     PIC X(03).
002820         10 FILLER                 PIC X(04).
002830*----------------------------------------------------------------*
002840*    DATE-TIME CONVERSION WORK AREA - REUSED FOR ANY X(19)
002850*    "YYYY-MM-DD HH:MM:SS" FIELD THAT NEEDS A COMPARABLE KEY
002860*----------------------------------------------------------------*
002870 01  WS-CONV-DATETIME           PIC X(19).
002880 01  WS-CONV-DATETIME-PARTS REDEFINES WS-CONV-DATETIME.
002890     05 WS-CV-YEAR               PIC 9(04).
002900     05 FILLER                   PIC X(01).
002910     05 WS-CV-MONTH              PIC 9(02).
002920     05 FILLER                   PIC X(01).
002930     05 WS-CV-DAY                PIC 9(02).
002940     05 FILLER                   PIC X(01).
002950     05 WS-CV-HOUR               PIC 9(02).
002960     05 FILLER                   PIC X(01).
002970     05 WS-CV-MINUTE             PIC 9(02).
002980     05 FILLER                   PIC X(01).
002990     05 WS-CV-SECOND             PIC 9(02).
003000 01  WS-CONV-DATETIME-NUM        PIC 9(14) COMP.
003010 01  WS-CONV-DATE-NUM            PIC 9(08) COMP.
003020*----------------------------------------------------------------*
003030*    PER-TRANSACTION WORK FIELDS
003040*----------------------------------------------------------------*
003050 01  WS-TXN-WORK.
003060     05 WS-RUN-DATE-8            PIC 9(08) COMP VALUE ZERO.
003070     05 WS-RUN-TIME-6            PIC 9(06) COMP VALUE ZERO.
003080     05 WS-RUN-DATETIME-NUM      PIC 9(14) COMP VALUE ZERO.
003090     05 WS-TXN-DATETIME-NUM      PIC 9(14) COMP VALUE ZERO.
003100     05 WS-EFF-RATE              PIC S9(10)V9(08) VALUE ZERO.
003110     05 WS-MONTH-START-NUM       PIC 9(14) COMP VALUE ZERO.
003120     05 WS-LIMIT-SUM              PIC S9(13)V9(02) VALUE ZERO.
003130     05 WS-LIMIT-ID               PIC 9(09) VALUE ZERO.
003140     05 WS-LIMIT-DATETIME         PIC X(19) VALUE SPACES.
003150     05 WS-SPENT-BEFORE           PIC S9(13)V9(02) VALUE ZERO.
003160     05 WS-TOTAL-CHECK            PIC S9(13)V9(02) VALUE ZERO.
003170     05 FILLER                    PIC X(04) VALUE SPACES.
003180*----------------------------------------------------------------*
003190*    MONTH-TO-DATE RUNNING ACCUMULATORS, ONE PER CATEGORY
003200*----------------------------------------------------------------*
003210 01  WS-MTD-ACCUM.
003220     05 WS-MTD-PRODUCT-YM        PIC 9(06) COMP VALUE ZERO.
003230     05 WS-MTD-PRODUCT-TOTAL     PIC S9(13)V9(02) VALUE ZERO.
003240     05 WS-MTD-SERVICE-YM        PIC 9(06) COMP VALUE ZERO.
003250     05 WS-MTD-SERVICE-TOTAL     PIC S9(13)V9(02) VALUE ZERO.
003260     05 WS-TXN-YM                PIC 9(06) COMP VALUE ZERO.
003270     05 FILLER                   PIC X(04) VALUE SPACES.
003280*----------------------------------------------------------------*
003290*    CONTROL TOTALS FOR THE RUN LISTING
003300*----------------------------------------------------------------*
003310 01  WS-CONTROL-TOTALS.
003320     05 WS-READ-COUNT            PIC S9(07) COMP VALUE ZERO.
003330     05 WS-REJECT-COUNT          PIC S9(07) COMP VALUE ZERO.
003340     05 WS-WRITE-COUNT           PIC S9(07) COMP VALUE ZERO.
003350     05 WS-EXCEEDED-CTL-COUNT    PIC S9(07) COMP VALUE ZERO.
003360     05 WS-TOTAL-USD-PRODUCT     PIC S9(13)V9(02) VALUE ZERO.
003370     05 WS-TOTAL-USD-SERVICE     PIC S9(13)V9(02) VALUE ZERO.
003380     05 WS-TOTAL-USD-GRAND       PIC S9(13)V9(02) VALUE ZERO.
003390     05 FILLER                   PIC X(04) VALUE SPACES.
003400*----------------------------------------------------------------*
003410*    SUBSCRIPTS AND SORT WORK
003420*----------------------------------------------------------------*
003430 01  WS-SUBSCRIPTS.
003440     05 WS-I                     PIC S9(04) COMP VALUE ZERO.
003450     05 WS-J                     PIC S9(04) COMP VALUE ZERO.
003460     05 WS-SWAP-PENDING-SW       PIC X(01) VALUE "N".
003470         88 WS-SWAP-PENDING                 VALUE "Y".
003480     05 FILLER                   PIC X(02) VALUE SPACES.
003490*
003500 01  WS-EXCEEDED-SWAP.
003510     05 SW-ID                    PIC 9(09).
003520     05 SW-ACCOUNT-FROM          PIC X(20).
003530     05 SW-ACCOUNT-TO            PIC X(20).
003540     05 SW-CURRENCY               PIC X(03).
003550     05 SW-SUM                    PIC S9(13)V9(02).
003560     05 SW-CATEGORY               PIC X(10).
003570     05 SW-DATETIME               PIC X(19).
003580     05 SW-DATETIME-NUM           PIC 9(14) COMP.
003590     05 SW-USD-AMOUNT             PIC S9(13)V9(02).
003600     05 SW-LIMIT-SUM              PIC S9(13)V9(02).
003610     05 SW-LIMIT-DATETIME         PIC X(19).
003620     05 SW-LIMIT-CURRENCY         PIC X(03).
003630     05 FILLER                   PIC X(04).
003640*----------------------------------------------------------------*
003650*    REPORT HEADING AND TOTAL LINES
003660*----------------------------------------------------------------*
003670 01  CR-HEADING-LINE.
003680     05 FILLER                  PIC X(01) VALUE SPACES.
003690     05 FILLER                  PIC X(30)
003700         VALUE "EXPENSE LIMIT CONTROL SYSTEM".
003710     05 FILLER                  PIC X(101) VALUE SPACES.
003720*
003730 01  CR-SUBHEAD-LINE.
003740     05 FILLER                  PIC X(01) VALUE SPACES.
003750     05 FILLER                  PIC X(24)
003760         VALUE "RUN CONTROL LISTING - ".
003770     05 CR-SUB-DATE              PIC 9(08).
003780     05 FILLER                  PIC X(99) VALUE SPACES.
003790*
003800 01  CR-DETAIL-LINE.
003810     05 FILLER                  PIC X(01) VALUE SPACES.
003820     05 CR-DET-LABEL             PIC X(40) VALUE SPACES.
003830     05 CR-DET-VALUE             PIC Z(10)9.99.
003840     05 FILLER                  PIC X(77) VALUE SPACES.
003850*
003860 01  CR-COUNT-LINE.
003870     05 FILLER                  PIC X(01) VALUE SPACES.
003880     05 CR-CNT-LABEL             PIC X(40) VALUE SPACES.
003890     05 CR-CNT-VALUE             PIC Z(06)9.
003900     05 FILLER                  PIC X(84) VALUE SPACES.
003910*
003920 PROCEDURE DIVISION.
003930*----------------------------------------------------------------*
003940 A0001-MAIN.
003950*----------------------------------------------------------------*
003960     PERFORM B0001-OPEN-FILES       THRU B0001-EXIT.
003970     PERFORM C0001-LOAD-RATE-TABLE  THRU C0001-EXIT.
003980     PERFORM D0001-LOAD-LIMIT-TABLE THRU D0001-EXIT.
003990     PERFORM E0001-READ-TRANSACTION THRU E0001-EXIT.
004000     PERFORM R0001-PROCESS-TRANSACTION THRU R0001-EXIT
004010         UNTIL TRN-EOF.
004020     PERFORM N0001-SORT-EXCEEDED-TABLE THRU N0001-EXIT.
004030     PERFORM P0001-WRITE-EXCEEDED-RPT  THRU P0001-EXIT.
004040     PERFORM Q0001-PRINT-CONTROL-LISTING THRU Q0001-EXIT.
004050     PERFORM Z0001-CLOSE-FILES      THRU Z0001-EXIT.
004060     STOP RUN.
004070*
004080 A0001-MAIN-EXIT.
004090     EXIT.
004100*----------------------------------------------------------------*
004110 B0001-OPEN-FILES.
004120*----------------------------------------------------------------*
004130     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
004140     ACCEPT WS-RUN-TIME-6 FROM TIME.
004150     COMPUTE WS-RUN-DATETIME-NUM =
004160         WS-RUN-DATE-8 * 1000000 + WS-RUN-TIME-6.
004170*
004180     OPEN INPUT RATE-MASTER-FILE.
004190     IF WS-RATEMAST-STATUS NOT = "00"
004200         MOVE "ERROR OPENING RATE MASTER"  TO WS-ERR-MSG
004210         MOVE WS-RATEMAST-STATUS           TO WS-ERR-CDE
004220         MOVE "B0001-OPEN-FILES"           TO WS-ERR-PROC
004230         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
004240     END-IF.
004250*
004260     OPEN INPUT LIMIT-MASTER-FILE.
004270     IF WS-LIMITMST-STATUS NOT = "00"
004280         MOVE "ERROR OPENING LIMIT MASTER" TO WS-ERR-MSG
004290         MOVE WS-LIMITMST-STATUS           TO WS-ERR-CDE
004300         MOVE "B0001-OPEN-FILES"           TO WS-ERR-PROC
004310         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
004320     END-IF.
004330*
004340     OPEN INPUT TRN-INPUT-FILE.
004350     IF WS-TRNIN-STATUS NOT = "00"
004360         MOVE "ERROR OPENING TRANSACTION INPUT" TO WS-ERR-MSG
004370         MOVE WS-TRNIN-STATUS               TO WS-ERR-CDE
004380         MOVE "B0001-OPEN-FILES"            TO WS-ERR-PROC
004390         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
004400     END-IF.
004410*
004420     OPEN OUTPUT TRN-OUTPUT-FILE.
004430     OPEN OUTPUT EXCEEDED-RPT-FILE.
004440     OPEN OUTPUT CONTROL-RPT-FILE.
004450*
004460 B0001-EXIT.
004470     EXIT.
004480*----------------------------------------------------------------*
004490 C0001-LOAD-RATE-TABLE.
004500*----------------------------------------------------------------*
004510     PERFORM C1001-READ-RATE-RECORD THRU C1001-EXIT.
004520     PERFORM C2001-STORE-RATE-ENTRY THRU C2001-EXIT
004530         UNTIL RATEMST-EOF.
004540     CLOSE RATE-MASTER-FILE.
004550*
004560 C0001-EXIT.
004570     EXIT.
004580*----------------------------------------------------------------*
004590 C1001-READ-RATE-RECORD.
004600*----------------------------------------------------------------*
004610     READ RATE-MASTER-FILE
004620         AT END SET RATEMST-EOF TO TRUE
004630     END-READ.
004640*
004650 C1001-EXIT.
004660     EXIT.
004670*----------------------------------------------------------------*
004680 C2001-STORE-RATE-ENTRY.
004690*----------------------------------------------------------------*
004700     ADD 1 TO WS-RATE-COUNT.
004710     MOVE XR-TARGET-CURRENCY TO RT-TARGET-CURRENCY(WS-RATE-COUNT).
004720     MOVE XR-RATE-DATE       TO RT-RATE-DATE(WS-RATE-COUNT).
004730     MOVE XR-RATE            TO RT-RATE(WS-RATE-COUNT).
004740     COMPUTE RT-RATE-DATE-NUM(WS-RATE-COUNT) =
004750         XR-RD-YEAR * 10000 + XR-RD-MONTH * 100 + XR-RD-DAY.
004760     PERFORM C1001-READ-RATE-RECORD THRU C1001-EXIT.
004770*
004780 C2001-EXIT.
004790     EXIT.
004800*----------------------------------------------------------------*
004810 D0001-LOAD-LIMIT-TABLE.
004820*----------------------------------------------------------------*
004830     PERFORM D1001-READ-LIMIT-RECORD THRU D1001-EXIT.
004840     PERFORM D2001-STORE-LIMIT-ENTRY THRU D2001-EXIT
004850         UNTIL LIMITMST-EOF.
004860     CLOSE LIMIT-MASTER-FILE.
004870*
004880 D0001-EXIT.
004890     EXIT.
004900*----------------------------------------------------------------*
004910 D1001-READ-LIMIT-RECORD.
004920*----------------------------------------------------------------*
004930     READ LIMIT-MASTER-FILE
004940         AT END SET LIMITMST-EOF TO TRUE
004950     END-READ.
004960*
004970 D1001-EXIT.
004980     EXIT.
004990*----------------------------------------------------------------*
005000 D2001-STORE-LIMIT-ENTRY.
005010*----------------------------------------------------------------*
005020     ADD 1 TO WS-LIMIT-COUNT.
005030     MOVE LM-ID        TO LT-ID(WS-LIMIT-COUNT).
005040     MOVE LM-CATEGORY  TO LT-CATEGORY(WS-LIMIT-COUNT).
005050     MOVE LM-LIMIT-SUM TO LT-LIMIT-SUM(WS-LIMIT-COUNT).
005060     MOVE LM-DATETIME  TO LT-DATETIME(WS-LIMIT-COUNT).
005070     COMPUTE LT-DATETIME-NUM(WS-LIMIT-COUNT) =
005080         LM-DT-YEAR * 10000000000 + LM-DT-MONTH * 100000000
005090         + LM-DT-DAY * 1000000 + LM-DT-HOUR * 10000
005100         + LM-DT-MINUTE * 100 + LM-DT-SECOND.
005110     PERFORM D1001-READ-LIMIT-RECORD THRU D1001-EXIT.
005120*
005130 D2001-EXIT.
005140     EXIT.
005150*----------------------------------------------------------------*
005160 E0001-READ-TRANSACTION.
005170*----------------------------------------------------------------*
005180     READ TRN-INPUT-FILE
005190         AT END SET TRN-EOF TO TRUE
005200     END-READ.
005210*
005220 E0001-EXIT.
005230     EXIT.
005240*----------------------------------------------------------------*
005250 R0001-PROCESS-TRANSACTION.
005260*----------------------------------------------------------------*
005270     ADD 1 TO WS-READ-COUNT.
005280     MOVE "Y" TO RATE-FOUND-SW.
005290     PERFORM F0001-VALIDATE-TRANSACTION THRU F0001-EXIT.
005300     IF TRN-VALID
005310         PERFORM G0001-LOOKUP-RATE THRU G0001-EXIT
005320     END-IF.
005330     IF TRN-VALID AND RATE-FOUND
005340         PERFORM H0001-COMPUTE-USD-AMOUNT THRU H0001-EXIT
005350         PERFORM J0001-FIND-LIMIT         THRU J0001-EXIT
005360         PERFORM K0001-ACCUMULATE-MTD     THRU K0001-EXIT
005370         PERFORM L0001-SET-EXCEEDED-FLAG  THRU L0001-EXIT
005380         PERFORM M0001-WRITE-TRANSACTION  THRU M0001-EXIT
005390     ELSE
005400         PERFORM F9001-REJECT-TRANSACTION THRU F9001-EXIT
005410     END-IF.
005420     PERFORM E0001-READ-TRANSACTION THRU E0001-EXIT.
005430*
005440 R0001-EXIT.
005450     EXIT.
005460*----------------------------------------------------------------*
005470 F0001-VALIDATE-TRANSACTION.
005480*----------------------------------------------------------------*
005490     MOVE "Y" TO TRN-VALID-SW.
005500     IF TI-ACCOUNT-FROM = SPACES
005510         MOVE "N" TO TRN-VALID-SW
005520     END-IF.
005530     IF TI-ACCOUNT-TO = SPACES
005540         MOVE "N" TO TRN-VALID-SW
005550     END-IF.
005560     IF TI-CURRENCY NOT = "KZT" AND TI-CURRENCY NOT = "RUB"
005570         MOVE "N" TO TRN-VALID-SW
005580     END-IF.
005590     IF TI-SUM < .01
005600         MOVE "N" TO TRN-VALID-SW
005610     END-IF.
005620     IF TI-CATEGORY NOT = "PRODUCT" AND
005630        TI-CATEGORY NOT = "SERVICE"
005640         MOVE "N" TO TRN-VALID-SW
005650     END-IF.
005660     COMPUTE WS-TXN-DATETIME-NUM =
005670         TI-DT-YEAR * 10000000000 + TI-DT-MONTH * 100000000
005680         + TI-DT-DAY * 1000000 + TI-DT-HOUR * 10000
005690         + TI-DT-MINUTE * 100 + TI-DT-SECOND.
005700     IF WS-TXN-DATETIME-NUM > WS-RUN-DATETIME-NUM
005710         MOVE "N" TO TRN-VALID-SW
005720     END-IF.
005730*
005740 F0001-EXIT.
005750     EXIT.
005760*----------------------------------------------------------------*
005770 F9001-REJECT-TRANSACTION.
005780*----------------------------------------------------------------*
005790     ADD 1 TO WS-REJECT-COUNT.
005800     DISPLAY "TXN REJECTED - ID " TI-ID
005810         " ACCT " TI-ACCOUNT-FROM " REASON CODE VALIDATE/RATE".
005820*
005830 F9001-EXIT.
005840     EXIT.
005850*----------------------------------------------------------------*
005860 G0001-LOOKUP-RATE.
005870*----------------------------------------------------------------*
005880     MOVE "N" TO RATE-FOUND-SW.
005890     MOVE ZERO TO WS-EFF-RATE.
005900     PERFORM G1001-SEARCH-RATE-TABLE THRU G1001-EXIT
005910         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-RATE-COUNT.
005920*
005930 G0001-EXIT.
005940     EXIT.
005950*----------------------------------------------------------------*
005960 G1001-SEARCH-RATE-TABLE.
005970*----------------------------------------------------------------*
005980     IF RT-TARGET-CURRENCY(WS-I) = TI-CURRENCY AND
005990        RT-RATE-DATE-NUM(WS-I) <= (TI-DT-YEAR * 10000
006000            + TI-DT-MONTH * 100 + TI-DT-DAY)
006010         IF NOT RATE-FOUND OR
006020            RT-RATE-DATE-NUM(WS-I) > WS-CONV-DATE-NUM
006030             MOVE RT-RATE(WS-I)          TO WS-EFF-RATE
006040             MOVE RT-RATE-DATE-NUM(WS-I) TO WS-CONV-DATE-NUM
006050             MOVE "Y"                    TO RATE-FOUND-SW
006060         END-IF
006070     END-IF.
006080*
006090 G1001-EXIT.
006100     EXIT.
006110*----------------------------------------------------------------*
006120 H0001-COMPUTE-USD-AMOUNT.
006130*----------------------------------------------------------------*
006140     COMPUTE TO-USD-AMOUNT ROUNDED = TI-SUM / WS-EFF-RATE.
006150*
006160 H0001-EXIT.
006170     EXIT.
006180*----------------------------------------------------------------*
006190 J0001-FIND-LIMIT.
006200*----------------------------------------------------------------*
006210     MOVE ZERO   TO WS-LIMIT-ID.
006220     MOVE ZERO   TO WS-LIMIT-SUM.
006230     MOVE SPACES TO WS-LIMIT-DATETIME.
006240     PERFORM J1001-SEARCH-LIMIT-TABLE THRU J1001-EXIT
006250         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > WS-LIMIT-COUNT.
006260     IF WS-LIMIT-ID = ZERO
006270         MOVE 1000.00 TO WS-LIMIT-SUM
006280         STRING TI-DT-YEAR  DELIMITED BY SIZE
006290                "-"         DELIMITED BY SIZE
006300                TI-DT-MONTH DELIMITED BY SIZE
006310                "-01 00:00:00" DELIMITED BY SIZE
006320             INTO WS-LIMIT-DATETIME
006330     END-IF.
006340*
006350 J0001-EXIT.
006360     EXIT.
006370*----------------------------------------------------------------*
006380 J1001-SEARCH-LIMIT-TABLE.
006390*----------------------------------------------------------------*
006400     IF LT-CATEGORY(WS-I) = TI-CATEGORY AND
006410        LT-DATETIME-NUM(WS-I) <= WS-TXN-DATETIME-NUM
006420         IF LT-DATETIME-NUM(WS-I) > WS-MONTH-START-NUM OR
006430            WS-LIMIT-ID = ZERO
006440             MOVE LT-ID(WS-I)        TO WS-LIMIT-ID
006450             MOVE LT-LIMIT-SUM(WS-I) TO WS-LIMIT-SUM
006460             MOVE LT-DATETIME(WS-I)  TO WS-LIMIT-DATETIME
006470             MOVE LT-DATETIME-NUM(WS-I) TO WS-MONTH-START-NUM
006480         END-IF
006490     END-IF.
006500*
006510 J1001-EXIT.
006520     EXIT.
006530*----------------------------------------------------------------*
006540 K0001-ACCUMULATE-MTD.
006550*----------------------------------------------------------------*
006560     COMPUTE WS-TXN-YM = TI-DT-YEAR * 100 + TI-DT-MONTH.
006570     IF TI-CATEGORY = "PRODUCT"
006580         IF WS-TXN-YM NOT = WS-MTD-PRODUCT-YM
006590             MOVE WS-TXN-YM TO WS-MTD-PRODUCT-YM
006600             MOVE ZERO      TO WS-MTD-PRODUCT-TOTAL
006610         END-IF
006620         MOVE WS-MTD-PRODUCT-TOTAL TO WS-SPENT-BEFORE
006630     ELSE
006640         IF WS-TXN-YM NOT = WS-MTD-SERVICE-YM
006650             MOVE WS-TXN-YM TO WS-MTD-SERVICE-YM
006660             MOVE ZERO      TO WS-MTD-SERVICE-TOTAL
006670         END-IF
006680         MOVE WS-MTD-SERVICE-TOTAL TO WS-SPENT-BEFORE
006690     END-IF.
006700*
006710 K0001-EXIT.
006720     EXIT.
006730*----------------------------------------------------------------*
006740 L0001-SET-EXCEEDED-FLAG.
006750*----------------------------------------------------------------*
006760     COMPUTE WS-TOTAL-CHECK = WS-SPENT-BEFORE + TO-USD-AMOUNT.
006770     IF WS-TOTAL-CHECK > WS-LIMIT-SUM
006780         MOVE "Y" TO TO-LIMIT-EXCEEDED
006790     ELSE
006800         MOVE "N" TO TO-LIMIT-EXCEEDED
006810     END-IF.
006820     MOVE WS-LIMIT-ID TO TO-LIMIT-ID.
006830     IF TI-CATEGORY = "PRODUCT"
006840         ADD TO-USD-AMOUNT TO WS-MTD-PRODUCT-TOTAL
006850         ADD TO-USD-AMOUNT TO WS-TOTAL-USD-PRODUCT
006860     ELSE
006870         ADD TO-USD-AMOUNT TO WS-MTD-SERVICE-TOTAL
006880         ADD TO-USD-AMOUNT TO WS-TOTAL-USD-SERVICE
006890     END-IF.
006900     ADD TO-USD-AMOUNT TO WS-TOTAL-USD-GRAND.
006910*
006920 L0001-EXIT.
006930     EXIT.
006940*----------------------------------------------------------------*
006950 M0001-WRITE-TRANSACTION.
006960*----------------------------------------------------------------*
006970     MOVE TI-ID            TO TO-ID.
006980     MOVE TI-ACCOUNT-FROM   TO TO-ACCOUNT-FROM.
006990     MOVE TI-ACCOUNT-TO     TO TO-ACCOUNT-TO.
007000     MOVE TI-CURRENCY       TO TO-CURRENCY.
007010     MOVE TI-SUM            TO TO-SUM.
007020     MOVE TI-CATEGORY       TO TO-CATEGORY.
007030     MOVE TI-DATETIME       TO TO-DATETIME.
007040     WRITE TRN-OUT-RECORD.
007050     ADD 1 TO WS-WRITE-COUNT.
007060     IF TO-LIMIT-EXCEEDED = "Y"
007070         ADD 1 TO WS-EXCEEDED-CTL-COUNT
007080         PERFORM M1001-HOLD-EXCEEDED THRU M1001-EXIT
007090     END-IF.
007100*
007110 M0001-EXIT.
007120     EXIT.
007130*----------------------------------------------------------------*
007140 M1001-HOLD-EXCEEDED.
007150*----------------------------------------------------------------*
007160     ADD 1 TO WS-EXCEEDED-COUNT.
007170     MOVE TO-ID           TO EX-ID(WS-EXCEEDED-COUNT).
007180     MOVE TO-ACCOUNT-FROM  TO EX-ACCOUNT-FROM(WS-EXCEEDED-COUNT).
007190     MOVE TO-ACCOUNT-TO    TO EX-ACCOUNT-TO(WS-EXCEEDED-COUNT).
007200     MOVE TO-CURRENCY      TO EX-CURRENCY(WS-EXCEEDED-COUNT).
007210     MOVE TO-SUM           TO EX-SUM(WS-EXCEEDED-COUNT).
007220     MOVE TO-CATEGORY      TO EX-CATEGORY(WS-EXCEEDED-COUNT).
007230     MOVE TO-DATETIME      TO EX-DATETIME(WS-EXCEEDED-COUNT).
007240     MOVE WS-TXN-DATETIME-NUM
007250         TO EX-DATETIME-NUM(WS-EXCEEDED-COUNT).
007260     MOVE TO-USD-AMOUNT    TO EX-USD-AMOUNT(WS-EXCEEDED-COUNT).
007270     MOVE WS-LIMIT-SUM     TO EX-LIMIT-SUM(WS-EXCEEDED-COUNT).
007280     MOVE WS-LIMIT-DATETIME
007290         TO EX-LIMIT-DATETIME(WS-EXCEEDED-COUNT).
007300     MOVE "USD"
007310         TO EX-LIMIT-CURRENCY(WS-EXCEEDED-COUNT).
007320*
007330 M1001-EXIT.
007340     EXIT.
007350*----------------------------------------------------------------*
007360*    BUBBLE SORT OF THE EXCEEDED TABLE, DESCENDING BY DATE-TIME
007370*----------------------------------------------------------------*
007380 N0001-SORT-EXCEEDED-TABLE.
007390*----------------------------------------------------------------*
007400     IF WS-EXCEEDED-COUNT > 1
007410         PERFORM N1001-OUTER-PASS THRU N1001-EXIT
007420             VARYING WS-I FROM 1 BY 1
007430             UNTIL WS-I > WS-EXCEEDED-COUNT - 1
007440     END-IF.
007450*
007460 N0001-EXIT.
007470     EXIT.
007480*----------------------------------------------------------------*
007490 N1001-OUTER-PASS.
007500*----------------------------------------------------------------*
007510     PERFORM N2001-INNER-PASS THRU N2001-EXIT
007520         VARYING WS-J FROM 1 BY 1
007530         UNTIL WS-J > WS-EXCEEDED-COUNT - WS-I.
007540*
007550 N1001-EXIT.
007560     EXIT.
007570*----------------------------------------------------------------*
007580 N2001-INNER-PASS.
007590*----------------------------------------------------------------*
007600     IF EX-DATETIME-NUM(WS-J) <
007610        EX-DATETIME-NUM(WS-J + 1)
007620         PERFORM N3001-SWAP-ENTRIES THRU N3001-EXIT
007630     END-IF.
007640*
007650 N2001-EXIT.
007660     EXIT.
007670*----------------------------------------------------------------*
007680 N3001-SWAP-ENTRIES.
007690*----------------------------------------------------------------*
007700     MOVE EX-ID(WS-J)            TO SW-ID.
007710     MOVE EX-ACCOUNT-FROM(WS-J)  TO SW-ACCOUNT-FROM.
007720     MOVE EX-ACCOUNT-TO(WS-J)    TO SW-ACCOUNT-TO.
007730     MOVE EX-CURRENCY(WS-J)      TO SW-CURRENCY.
007740     MOVE EX-SUM(WS-J)           TO SW-SUM.
007750     MOVE EX-CATEGORY(WS-J)      TO SW-CATEGORY.
007760     MOVE EX-DATETIME(WS-J)      TO SW-DATETIME.
007770     MOVE EX-DATETIME-NUM(WS-J)  TO SW-DATETIME-NUM.
007780     MOVE EX-USD-AMOUNT(WS-J)    TO SW-USD-AMOUNT.
007790     MOVE EX-LIMIT-SUM(WS-J)     TO SW-LIMIT-SUM.
007800     MOVE EX-LIMIT-DATETIME(WS-J) TO SW-LIMIT-DATETIME.
007810     MOVE EX-LIMIT-CURRENCY(WS-J) TO SW-LIMIT-CURRENCY.
007820*
007830     MOVE EX-ID(WS-J + 1)           TO EX-ID(WS-J).
007840     MOVE EX-ACCOUNT-FROM(WS-J + 1) TO EX-ACCOUNT-FROM(WS-J).
007850     MOVE EX-ACCOUNT-TO(WS-J + 1)   TO EX-ACCOUNT-TO(WS-J).
007860     MOVE EX-CURRENCY(WS-J + 1)     TO EX-CURRENCY(WS-J).
007870     MOVE EX-SUM(WS-J + 1)          TO EX-SUM(WS-J).
007880     MOVE EX-CATEGORY(WS-J + 1)     TO EX-CATEGORY(WS-J).
007890     MOVE EX-DATETIME(WS-J + 1)     TO EX-DATETIME(WS-J).
007900     MOVE EX-DATETIME-NUM(WS-J + 1) TO EX-DATETIME-NUM(WS-J).
007910     MOVE EX-USD-AMOUNT(WS-J + 1)   TO EX-USD-AMOUNT(WS-J).
007920     MOVE EX-LIMIT-SUM(WS-J + 1)    TO EX-LIMIT-SUM(WS-J).
007930     MOVE EX-LIMIT-DATETIME(WS-J + 1) TO EX-LIMIT-DATETIME(WS-J).
007940     MOVE EX-LIMIT-CURRENCY(WS-J + 1) TO EX-LIMIT-CURRENCY(WS-J).
007950*
007960     MOVE SW-ID               TO EX-ID(WS-J + 1).
007970     MOVE SW-ACCOUNT-FROM     TO EX-ACCOUNT-FROM(WS-J + 1).
007980     MOVE SW-ACCOUNT-TO       TO EX-ACCOUNT-TO(WS-J + 1).
007990     MOVE SW-CURRENCY         TO EX-CURRENCY(WS-J + 1).
008000     MOVE SW-SUM              TO EX-SUM(WS-J + 1).
008010     MOVE SW-CATEGORY         TO EX-CATEGORY(WS-J + 1).
008020     MOVE SW-DATETIME         TO EX-DATETIME(WS-J + 1).
008030     MOVE SW-DATETIME-NUM     TO EX-DATETIME-NUM(WS-J + 1).
008040     MOVE SW-USD-AMOUNT       TO EX-USD-AMOUNT(WS-J + 1).
008050     MOVE SW-LIMIT-SUM        TO EX-LIMIT-SUM(WS-J + 1).
008060     MOVE SW-LIMIT-DATETIME   TO EX-LIMIT-DATETIME(WS-J + 1).
008070     MOVE SW-LIMIT-CURRENCY   TO EX-LIMIT-CURRENCY(WS-J + 1).
008080*
008090 N3001-EXIT.
008100     EXIT.
008110*----------------------------------------------------------------*
008120 P0001-WRITE-EXCEEDED-RPT.
008130*----------------------------------------------------------------*
008140     PERFORM P1001-WRITE-ONE-EXCEEDED THRU P1001-EXIT
008150         VARYING WS-I FROM 1 BY 1
008160         UNTIL WS-I > WS-EXCEEDED-COUNT.
008170*
008180 P0001-EXIT.
008190     EXIT.
008200*----------------------------------------------------------------*
008210 P1001-WRITE-ONE-EXCEEDED.
008220*----------------------------------------------------------------*
008230     MOVE EX-ID(WS-I)           TO EX-ID-O.
008240     MOVE EX-ACCOUNT-FROM(WS-I) TO EX-ACCOUNT-FROM-O.
008250     MOVE EX-ACCOUNT-TO(WS-I)   TO EX-ACCOUNT-TO-O.
008260     MOVE EX-CURRENCY(WS-I)     TO EX-CURRENCY-O.
008270     MOVE EX-SUM(WS-I)          TO EX-SUM-O.
008280     MOVE EX-CATEGORY(WS-I)     TO EX-CATEGORY-O.
008290     MOVE EX-DATETIME(WS-I)     TO EX-DATETIME-O.
008300     MOVE EX-USD-AMOUNT(WS-I)   TO EX-USD-AMOUNT-O.
008310     MOVE EX-LIMIT-SUM(WS-I)    TO EX-LIMIT-SUM-O.
008320     MOVE EX-LIMIT-DATETIME(WS-I) TO EX-LIMIT-DATETIME-O.
008330     MOVE EX-LIMIT-CURRENCY(WS-I) TO EX-LIMIT-CURRENCY-O.
008340     WRITE EXCEEDED-RPT-RECORD.
008350*
008360 P1001-EXIT.
008370     EXIT.
008380*----------------------------------------------------------------*
008390 Q0001-PRINT-CONTROL-LISTING.
008400*----------------------------------------------------------------*
008410     WRITE CONTROL-RPT-RECORD FROM CR-HEADING-LINE.
008420     MOVE WS-RUN-DATE-8 TO CR-SUB-DATE.
008430     WRITE CONTROL-RPT-RECORD FROM CR-SUBHEAD-LINE.
008440*
008450     MOVE "TRANSACTIONS READ" TO CR-CNT-LABEL.
008460     MOVE WS-READ-COUNT TO CR-CNT-VALUE.
008470     WRITE CONTROL-RPT-RECORD FROM CR-COUNT-LINE.
008480*
008490     MOVE "TRANSACTIONS REJECTED" TO CR-CNT-LABEL.
008500     MOVE WS-REJECT-COUNT TO CR-CNT-VALUE.
008510     WRITE CONTROL-RPT-RECORD FROM CR-COUNT-LINE.
008520*
008530     MOVE "TRANSACTIONS WRITTEN" TO CR-CNT-LABEL.
008540     MOVE WS-WRITE-COUNT TO CR-CNT-VALUE.
008550     WRITE CONTROL-RPT-RECORD FROM CR-COUNT-LINE.
008560*
008570     MOVE "TRANSACTIONS EXCEEDING LIMIT" TO CR-CNT-LABEL.
008580     MOVE WS-EXCEEDED-CTL-COUNT TO CR-CNT-VALUE.
008590     WRITE CONTROL-RPT-RECORD FROM CR-COUNT-LINE.
008600*
008610     MOVE "TOTAL USD - PRODUCT CATEGORY" TO CR-DET-LABEL.
008620     MOVE WS-TOTAL-USD-PRODUCT TO CR-DET-VALUE.
008630     WRITE CONTROL-RPT-RECORD FROM CR-DETAIL-LINE.
008640*
008650     MOVE "TOTAL USD - SERVICE CATEGORY" TO CR-DET-LABEL.
008660     MOVE WS-TOTAL-USD-SERVICE TO CR-DET-VALUE.
008670     WRITE CONTROL-RPT-RECORD FROM CR-DETAIL-LINE.
008680*
008690     MOVE "TOTAL USD - GRAND TOTAL" TO CR-DET-LABEL.
008700     MOVE WS-TOTAL-USD-GRAND TO CR-DET-VALUE.
008710     WRITE CONTROL-RPT-RECORD FROM CR-DETAIL-LINE.
008720*
008730 Q0001-EXIT.
008740     EXIT.
008750*----------------------------------------------------------------*
008760 Y0001-ERR-HANDLING.
008770*----------------------------------------------------------------*
008780     DISPLAY "********************************".
008790     DISPLAY "  EXPCTL ERROR HANDLING REPORT  ".
008800     DISPLAY "********************************".
008810     DISPLAY "  " WS-ERR-MSG.
008820     DISPLAY "  FILE STATUS " WS-ERR-CDE.
008830     DISPLAY "  PARAGRAPH   " WS-ERR-PROC.
008840     DISPLAY "********************************".
008850     PERFORM Z0001-CLOSE-FILES THRU Z0001-EXIT.
008860     STOP RUN.
008870*
008880 Y0001-EXIT.
008890     EXIT.
008900*----------------------------------------------------------------*
008910 Z0001-CLOSE-FILES.
008920*----------------------------------------------------------------*
008930     CLOSE TRN-INPUT-FILE.
008940     CLOSE TRN-OUTPUT-FILE.
008950     CLOSE EXCEEDED-RPT-FILE.
008960     CLOSE CONTROL-RPT-FILE.
008970*
008980 Z0001-EXIT.
008990     EXIT.
