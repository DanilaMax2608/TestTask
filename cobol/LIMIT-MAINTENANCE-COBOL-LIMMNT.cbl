000100*****************************************************************
000110*    PROGRAM:   LIMMNT
000120*    APPLICATION: EXPENSE LIMIT CONTROL SYSTEM  (ELCS)
000130*    PURPOSE:   REGISTER NEW CATEGORY SPENDING LIMITS FROM THE
000140*             : LIMIT REQUEST FILE AND PRODUCE A LISTING OF ALL
000150*             : LIMITS ON FILE, NEWEST FIRST.  EXISTING LIMITS
000160*             : ARE NEVER CHANGED - A NEW LIMIT SUPERSEDES, IT
000170*             : DOES NOT REPLACE.
000180*    TECTONICS: COBC
000190*****************************************************************
000200 IDENTIFICATION DIVISION.
000210 PROGRAM-ID. LIMMNT.
000220 AUTHOR. R. MALHOTRA.
000230 INSTALLATION. CONSUMER BANKING DIV - BATCH SYSTEMS.
000240 DATE-WRITTEN. 22-01-1990.
000250 DATE-COMPILED.
000260 SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000270*
000280*****************************************************************
000290*    CHANGE LOG
000300*****************************************************************
000310*  22-01-90  KLT  INITIAL VERSION, COMPANION TO EXPCTL REQ 89-301.
000320*  22-01-90  KLT  LM-ID ASSIGNED FROM HIGHEST ID ON FILE PLUS ONE,
000330*              NO ID REUSE EVEN ACROSS RERUNS.
000340*  05-08-91  DSF  REQUEST RECORD MAY NOW CARRY ITS OWN DATETIME
000350*              FOR BATCH RERUN DETERMINISM (REQ 91-088), ELSE
000360*              THE RUN DATE-TIME IS STAMPED.
000370*  14-02-94  MVS  LIMIT LISTING ADDED, DESCENDING BY LM-DATETIME
000380*              PER ACCOUNTING REQUEST 94-005.
000390*  19-09-98  JFH  Y2K REMEDIATION - RUN DATE NOW ACCEPTED AS AN
000400*              8-DIGIT YYYYMMDD FIELD.  SEE REQ 98-233.
000410*  06-01-99  JFH  Y2K REMEDIATION COMPLETE - REGRESSION SIGNED
000420*              OFF BY QA 05-01-99.
000430*  23-08-01  PNR  REJECTED REQUEST COUNT ADDED TO THE LISTING
000440*              PER AUDIT FINDING 01-048.
000450*****************************************************************
000460 ENVIRONMENT DIVISION.
000470 CONFIGURATION SECTION.
000480 SOURCE-COMPUTER. IBM-370.
000490 OBJECT-COMPUTER. IBM-370.
000500 SPECIAL-NAMES.
000510     C01 IS TOP-OF-FORM
000520     CLASS LIMIT-CATEGORY IS "PRODUCT" THRU "SERVICEZ"
000530     UPSI-0 IS RERUN-SWITCH.
000540*
000550 INPUT-OUTPUT SECTION.
000560 FILE-CONTROL.
000570     SELECT LIMIT-REQUEST-FILE ASSIGN TO LIMITREQ
000580         ORGANIZATION IS LINE SEQUENTIAL
000590         FILE STATUS IS WS-LIMITREQ-STATUS.
000600*
000610     SELECT LIMIT-MASTER-FILE ASSIGN TO LIMITMST
000620         ORGANIZATION IS LINE SEQUENTIAL
000630         FILE STATUS IS WS-LIMITMST-STATUS.
000640*
000650     SELECT LIMIT-RPT-FILE ASSIGN TO LIMITRPT
000660         ORGANIZATION IS LINE SEQUENTIAL
000670         FILE STATUS IS WS-LIMITRPT-STATUS.
000680*
000690 DATA DIVISION.
000700 FILE SECTION.
000710*----------------------------------------------------------------*
000720*    LIMIT REQUEST - CATEGORY AND NEW LIMIT AMOUNT, OPTIONAL
000730*    EFFECTIVE DATETIME FOR BATCH RERUN DETERMINISM
000740*----------------------------------------------------------------*
000750 FD  LIMIT-REQUEST-FILE.
000760 01  LIMIT-REQUEST-RECORD.
000770     05 LR-CATEGORY              PIC X(10).
000780     05 LR-LIMIT-SUM              PIC S9(13)V9(02).
000790     05 LR-DATETIME               PIC X(19).
000800     05 LR-DATETIME-PARTS REDEFINES LR-DATETIME.
000810         10 LR-DT-YEAR            PIC 9(04).
000820         10 FILLER                PIC X(01).
000830         10 LR-DT-MONTH           PIC 9(02).
000840         10 FILLER                PIC X(01).
000850         10 LR-DT-DAY             PIC 9(02).
000860         10 FILLER                PIC X(01).
000870         10 LR-DT-HOUR            PIC 9(02).
000880         10 FILLER                PIC X(01).
000890         10 LR-DT-MINUTE          PIC 9(02).
000900         10 FILLER                PIC X(01).
000910         10 LR-DT-SECOND          PIC 9(02).
000920     05 FILLER                    PIC X(06).
000930*----------------------------------------------------------------*
000940*    CATEGORY LIMIT MASTER - SAME LAYOUT AS MAINTAINED BY EXPCTL
000950*----------------------------------------------------------------*
000960 FD  LIMIT-MASTER-FILE.
000970 01  LIMIT-MASTER-RECORD.
000980     05 LM-ID                     PIC 9(09).
000990     05 LM-CATEGORY                PIC X(10).
001000     05 LM-LIMIT-SUM                PIC S9(13)V9(02).
001010     05 LM-DATETIME                 PIC X(19).
001020     05 LM-DATETIME-PARTS REDEFINES LM-DATETIME.
001030         10 LM-DT-YEAR              PIC 9(04).
001040         10 FILLER                  PIC X(01).
001050         10 LM-DT-MONTH             PIC 9(02).
001060         10 FILLER                  PIC X(01).
001070         10 LM-DT-DAY               PIC 9(02).
001080         10 FILLER                  PIC X(01).
001090         10 LM-DT-HOUR              PIC 9(02).
001100         10 FILLER                  PIC X(01).
001110         10 LM-DT-MINUTE            PIC 9(02).
001120         10 FILLER                  PIC X(01).
001130         10 LM-DT-SECOND            PIC 9(02).
001140     05 LM-CURRENCY                 PIC X(03).
001150     05 FILLER                      PIC X(04).
001160*----------------------------------------------------------------*
001170*    LIMIT LISTING - ALL LIMITS, NEWEST FIRST
001180*----------------------------------------------------------------*
001190 FD  LIMIT-RPT-FILE.
001200 01  LIMIT-RPT-RECORD.
001210     05 LP-ID-O                  PIC 9(09).
001220     05 FILLER                   PIC X(02) VALUE SPACES.
001230     05 LP-CATEGORY-O             PIC X(10).
001240     05 FILLER                   PIC X(02) VALUE SPACES.
001250     05 LP-LIMIT-SUM-O            PIC Z(12)9.99.
001260     05 FILLER                   PIC X(02) VALUE SPACES.
001270     05 LP-DATETIME-O             PIC X(19).
001280     05 FILLER                   PIC X(02) VALUE SPACES.
001290     05 LP-CURRENCY-O             PIC X(03).
001300     05 FILLER                   PIC X(72) VALUE SPACES.
001310*
001320 WORKING-STORAGE SECTION.
001330*----------------------------------------------------------------*
001340*    FILE STATUS AND SWITCHES
001350*----------------------------------------------------------------*
001360 01  WS-FILE-STATUSES.
001370     05 WS-LIMITREQ-STATUS        PIC X(02) VALUE SPACES.
001380     05 WS-LIMITMST-STATUS        PIC X(02) VALUE SPACES.
001390     05 WS-LIMITRPT-STATUS        PIC X(02) VALUE SPACES.
001400     05 FILLER                    PIC X(02) VALUE SPACES.
001410*
001420 01  WS-SWITCHES.
001430     05 REQ-EOF-SW                PIC X(01) VALUE "N".
001440         88 REQ-EOF                          VALUE "Y".
001450     05 LIMITMST-EOF-SW           PIC X(01) VALUE "N".
001460         88 LIMITMST-EOF                     VALUE "Y".
001470     05 REQ-VALID-SW              PIC X(01) VALUE "Y".
001480         88 REQ-VALID                        VALUE "Y".
001490     05 FILLER                    PIC X(01) VALUE SPACES.
001500*
001510 01  WS-ERR-FIELDS.
001520     05 WS-ERR-MSG                PIC X(40) VALUE SPACES.
001530     05 WS-ERR-PROC               PIC X(20) VALUE SPACES.
001540     05 FILLER                    PIC X(10) VALUE SPACES.
001550*
001560 77  WS-ERR-CDE                   PIC X(02) VALUE SPACES.
001570*----------------------------------------------------------------*
001580*    IN-MEMORY LIMIT TABLE - EXISTING LIMITS PLUS ANY NEWLY
001590*    REGISTERED IN THIS RUN, USED ONLY TO BUILD THE LISTING
001600*----------------------------------------------------------------*
001610 01  WS-LIMIT-TABLE.
001620     05 WS-LIMIT-COUNT            PIC S9(04) COMP VALUE ZERO.
001630     05 WS-NEXT-LIMIT-ID          PIC 9(09) COMP VALUE ZERO.
001640     05 LIMIT-TABLE-ENTRY OCCURS 2000 TIMES
001650             INDEXED BY LT-IDX.
001660         10 LT-ID                  PIC 9(09).
001670         10 LT-CATEGORY             PIC X(10).
001680         10 LT-LIMIT-SUM             PIC S9(13)V9(02).
001690         10 LT-DATETIME              PIC X(19).
001700         10 LT-DATETIME-NUM           PIC 9(14) COMP.
001710         10 FILLER                    PIC X(04).
001720*----------------------------------------------------------------*
001730*    DATE-TIME CONVERSION WORK AREA - REUSED FOR ANY X(19)
001740*    "YYYY-MM-DD HH:MM:SS" FIELD THAT NEEDS A COMPARABLE KEY
001750*----------------------------------------------------------------*
001760 01  WS-CONV-DATETIME             PIC X(19).
001770 01  WS-CONV-DATETIME-PARTS REDEFINES WS-CONV-DATETIME.
001780     05 WS-CV-YEAR                 PIC 9(04).
001790     05 FILLER                     PIC X(01).
001800     05 WS-CV-MONTH                PIC 9(02).
001810     05 FILLER                     PIC X(01).
001820     05 WS-CV-DAY                  PIC 9(02).
001830     05 FILLER                     PIC X(01).
001840     05 WS-CV-HOUR                 PIC 9(02).
001850     05 FILLER                     PIC X(01).
001860     05 WS-CV-MINUTE               PIC 9(02).
001870     05 FILLER                     PIC X(01).
001880     05 WS-CV-SECOND               PIC 9(02).
001890 01  WS-CONV-DATETIME-NUM          PIC 9(14) COMP.
001900*----------------------------------------------------------------*
001910*    RUN DATE-TIME AND PER-REQUEST WORK FIELDS
001920*----------------------------------------------------------------*
001930 01  WS-RUN-WORK.
001940     05 WS-RUN-DATE-8              PIC 9(08) COMP VALUE ZERO.
001950     05 WS-RUN-TIME-6              PIC 9(06) COMP VALUE ZERO.
001960     05 WS-RUN-DATETIME            PIC X(19) VALUE SPACES.
001970     05 FILLER                     PIC X(04) VALUE SPACES.
001980*
001990 01  WS-NEW-LIMIT.
002000     05 WS-NEW-ID                  PIC 9(09) VALUE ZERO.
002010     05 WS-NEW-DATETIME            PIC X(19) VALUE SPACES.
002020     05 FILLER                     PIC X(04) VALUE SPACES.
002030*----------------------------------------------------------------*
002040*    CONTROL TOTALS FOR THE RUN LISTING
002050*----------------------------------------------------------------*
002060 01  WS-CONTROL-TOTALS.
002070     05 WS-READ-COUNT              PIC S9(07) COMP VALUE ZERO.
002080     05 WS-REJECT-COUNT            PIC S9(07) COMP VALUE ZERO.
002090     05 WS-WRITE-COUNT             PIC S9(07) COMP VALUE ZERO.
002100     05 FILLER                     PIC X(04) VALUE SPACES.
002110*----------------------------------------------------------------*
002120*    SUBSCRIPTS AND SORT WORK
002130*----------------------------------------------------------------*
002140 01  WS-SUBSCRIPTS.
002150     05 WS-I                       PIC S9(04) COMP VALUE ZERO.
002160     05 WS-J                       PIC S9(04) COMP VALUE ZERO.
002170     05 FILLER                     PIC X(02) VALUE SPACES.
002180*
002190 01  WS-LIMIT-SWAP.
002200     05 SW-ID                      PIC 9(09).
002210     05 SW-CATEGORY                PIC X(10).
002220     05 SW-LIMIT-SUM                PIC S9(13)V9(02).
002230     05 SW-DATETIME                 PIC X(19).
002240     05 SW-DATETIME-NUM             PIC 9(14) COMP.
002250     05 FILLER                     PIC X(04).
002260*----------------------------------------------------------------*
002270*    REPORT HEADING AND COUNT LINES
002280*----------------------------------------------------------------*
002290 01  CR-HEADING-LINE.
002300     05 FILLER                    PIC X(01) VALUE SPACES.
002310     05 FILLER                    PIC X(34)
002320         VALUE "EXPENSE LIMIT CONTROL SYSTEM".
002330     05 FILLER                    PIC X(97) VALUE SPACES.
002340*
002350 01  CR-SUBHEAD-LINE.
002360     05 FILLER                    PIC X(01) VALUE SPACES.
002370     05 FILLER                    PIC X(26)
002380         VALUE "LIMIT LISTING AS OF - ".
002390     05 CR-SUB-DATE                PIC 9(08).
002400     05 FILLER                    PIC X(97) VALUE SPACES.
002410*
002420 01  CR-COUNT-LINE.
002430     05 FILLER                    PIC X(01) VALUE SPACES.
002440     05 CR-CNT-LABEL               PIC X(40) VALUE SPACES.
002450     05 CR-CNT-VALUE               PIC Z(06)9.
002460     05 FILLER                    PIC X(85) VALUE SPACES.
002470*
002480 PROCEDURE DIVISION.
002490*----------------------------------------------------------------*
002500 A0001-MAIN.
002510*----------------------------------------------------------------*
002520     PERFORM B0001-OPEN-FILES        THRU B0001-EXIT.
002530     PERFORM C0001-LOAD-LIMIT-TABLE  THRU C0001-EXIT.
002540     PERFORM D0001-OPEN-MASTER-EXTEND THRU D0001-EXIT.
002550     PERFORM E0001-READ-REQUEST      THRU E0001-EXIT.
002560     PERFORM R0001-PROCESS-REQUEST THRU R0001-EXIT
002570         UNTIL REQ-EOF.
002580     PERFORM N0001-SORT-LIMIT-TABLE  THRU N0001-EXIT.
002590     PERFORM Q0001-PRINT-LIMIT-LISTING THRU Q0001-EXIT.
002600     PERFORM Z0001-CLOSE-FILES       THRU Z0001-EXIT.
002610     STOP RUN.
002620*
002630 A0001-MAIN-EXIT.
002640     EXIT.
002650*----------------------------------------------------------------*
002660 B0001-OPEN-FILES.
002670*----------------------------------------------------------------*
002680     ACCEPT WS-RUN-DATE-8 FROM DATE YYYYMMDD.
002690     ACCEPT WS-RUN-TIME-6 FROM TIME.
002700     MOVE WS-RUN-DATE-8 TO WS-CV-YEAR WS-CV-MONTH WS-CV-DAY.
002710     PERFORM X9001-BUILD-RUN-DATETIME THRU X9001-EXIT.
002720*
002730     OPEN INPUT LIMIT-MASTER-FILE.
002740     IF WS-LIMITMST-STATUS NOT = "00"
002750         MOVE "ERROR OPENING LIMIT MASTER" TO WS-ERR-MSG
002760         MOVE WS-LIMITMST-STATUS          TO WS-ERR-CDE
002770         MOVE "B0001-OPEN-FILES"          TO WS-ERR-PROC
002780         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
002790     END-IF.
002800*
002810     OPEN INPUT LIMIT-REQUEST-FILE.
002820     IF WS-LIMITREQ-STATUS NOT = "00"
002830         MOVE "ERROR OPENING LIMIT REQUEST" TO WS-ERR-MSG
002840         MOVE WS-LIMITREQ-STATUS           TO WS-ERR-CDE
002850         MOVE "B0001-OPEN-FILES"           TO WS-ERR-PROC
002860         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
002870     END-IF.
002880*
002890     OPEN OUTPUT LIMIT-RPT-FILE.
002900*
002910 B0001-EXIT.
002920     EXIT.
002930*----------------------------------------------------------------*
002940 X9001-BUILD-RUN-DATETIME.
002950*----------------------------------------------------------------*
002960     DIVIDE WS-RUN-TIME-6 BY 1 GIVING WS-I.
002970     STRING WS-CV-YEAR  DELIMITED BY SIZE
002980            "-"         DELIMITED BY SIZE
002990            WS-CV-MONTH DELIMITED BY SIZE
003000            "-"         DELIMITED BY SIZE
003010            WS-CV-DAY   DELIMITED BY SIZE
003020            " "         DELIMITED BY SIZE
003030            INTO WS-RUN-DATETIME.
003040     MOVE WS-RUN-TIME-6 TO WS-CV-HOUR WS-CV-MINUTE WS-CV-SECOND.
003050*
003060 X9001-EXIT.
003070     EXIT.
003080*----------------------------------------------------------------*
003090 C0001-LOAD-LIMIT-TABLE.
003100*----------------------------------------------------------------*
003110     PERFORM C1001-READ-LIMIT-RECORD THRU C1001-EXIT.
003120     PERFORM C2001-STORE-LIMIT-ENTRY THRU C2001-EXIT
003130         UNTIL LIMITMST-EOF.
003140     CLOSE LIMIT-MASTER-FILE.
003150*
003160 C0001-EXIT.
003170     EXIT.
003180*----------------------------------------------------------------*
003190 C1001-READ-LIMIT-RECORD.
003200*----------------------------------------------------------------*
003210     READ LIMIT-MASTER-FILE
003220         AT END SET LIMITMST-EOF TO TRUE
003230     END-READ.
003240*
003250 C1001-EXIT.
003260     EXIT.
003270*----------------------------------------------------------------*
003280 C2001-STORE-LIMIT-ENTRY.
003290*----------------------------------------------------------------*
003300     ADD 1 TO WS-LIMIT-COUNT.
003310     MOVE LM-ID        TO LT-ID(WS-LIMIT-COUNT).
003320     MOVE LM-CATEGORY  TO LT-CATEGORY(WS-LIMIT-COUNT).
003330     MOVE LM-LIMIT-SUM TO LT-LIMIT-SUM(WS-LIMIT-COUNT).
003340     MOVE LM-DATETIME  TO LT-DATETIME(WS-LIMIT-COUNT).
003350     COMPUTE LT-DATETIME-NUM(WS-LIMIT-COUNT) =
003360         LM-DT-YEAR * 10000000000 + LM-DT-MONTH * 100000000
003370         + LM-DT-DAY * 1000000 + LM-DT-HOUR * 10000
003380         + LM-DT-MINUTE * 100 + LM-DT-SECOND.
003390     IF LM-ID > WS-NEXT-LIMIT-ID
003400         MOVE LM-ID TO WS-NEXT-LIMIT-ID
003410     END-IF.
003420     PERFORM C1001-READ-LIMIT-RECORD THRU C1001-EXIT.
003430*
003440 C2001-EXIT.
003450     EXIT.
003460*----------------------------------------------------------------*
003470 D0001-OPEN-MASTER-EXTEND.
003480*----------------------------------------------------------------*
003490     OPEN EXTEND LIMIT-MASTER-FILE.
003500     IF WS-LIMITMST-STATUS NOT = "00"
003510         MOVE "ERROR EXTENDING LIMIT MASTER" TO WS-ERR-MSG
003520         MOVE WS-LIMITMST-STATUS            TO WS-ERR-CDE
003530         MOVE "D0001-OPEN-MASTER-EXTEND"     TO WS-ERR-PROC
003540         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
003550     END-IF.
003560*
003570 D0001-EXIT.
003580     EXIT.
003590*----------------------------------------------------------------*
003600 E0001-READ-REQUEST.
003610*----------------------------------------------------------------*
003620     READ LIMIT-REQUEST-FILE
003630         AT END SET REQ-EOF TO TRUE
003640     END-READ.
003650*
003660 E0001-EXIT.
003670     EXIT.
003680*----------------------------------------------------------------*
003690 R0001-PROCESS-REQUEST.
003700*----------------------------------------------------------------*
003710     ADD 1 TO WS-READ-COUNT.
003720     PERFORM F0001-VALIDATE-REQUEST THRU F0001-EXIT.
003730     IF REQ-VALID
003740         PERFORM G0001-ASSIGN-NEXT-ID THRU G0001-EXIT
003750         PERFORM H0001-WRITE-LIMIT    THRU H0001-EXIT
003760     ELSE
003770         PERFORM F9001-REJECT-REQUEST THRU F9001-EXIT
003780     END-IF.
003790     PERFORM E0001-READ-REQUEST THRU E0001-EXIT.
003800*
003810 R0001-EXIT.
003820     EXIT.
003830*----------------------------------------------------------------*
003840 F0001-VALIDATE-REQUEST.
003850*----------------------------------------------------------------*
003860     MOVE "Y" TO REQ-VALID-SW.
003870     IF LR-CATEGORY NOT = "PRODUCT" AND
003880        LR-CATEGORY NOT = "SERVICE"
003890         MOVE "N" TO REQ-VALID-SW
003900     END-IF.
003910     IF LR-LIMIT-SUM < .01
003920         MOVE "N" TO REQ-VALID-SW
003930     END-IF.
003940*
003950 F0001-EXIT.
003960     EXIT.
003970*----------------------------------------------------------------*
003980 F9001-REJECT-REQUEST.
003990*----------------------------------------------------------------*
004000     ADD 1 TO WS-REJECT-COUNT.
004010     DISPLAY "LIMIT REQUEST REJECTED - CATEGORY " LR-CATEGORY
004020         " SUM " LR-LIMIT-SUM.
004030*
004040 F9001-EXIT.
004050     EXIT.
004060*----------------------------------------------------------------*
004070 G0001-ASSIGN-NEXT-ID.
004080*----------------------------------------------------------------*
004090     ADD 1 TO WS-NEXT-LIMIT-ID.
004100     MOVE WS-NEXT-LIMIT-ID TO WS-NEW-ID.
004110     IF LR-DATETIME NOT = SPACES
004120         MOVE LR-DATETIME TO WS-NEW-DATETIME
004130     ELSE
004140         MOVE WS-RUN-DATETIME TO WS-NEW-DATETIME
004150     END-IF.
004160*
004170 G0001-EXIT.
004180     EXIT.
004190*----------------------------------------------------------------*
004200 H0001-WRITE-LIMIT.
004210*----------------------------------------------------------------*
004220     MOVE WS-NEW-ID       TO LM-ID.
004230     MOVE LR-CATEGORY     TO LM-CATEGORY.
004240     MOVE LR-LIMIT-SUM    TO LM-LIMIT-SUM.
004250     MOVE WS-NEW-DATETIME TO LM-DATETIME.
004260     MOVE "USD"           TO LM-CURRENCY.
004270     WRITE LIMIT-MASTER-RECORD.
004280     ADD 1 TO WS-WRITE-COUNT.
004290     ADD 1 TO WS-LIMIT-COUNT.
004300     MOVE LM-ID        TO LT-ID(WS-LIMIT-COUNT).
004310     MOVE LM-CATEGORY  TO LT-CATEGORY(WS-LIMIT-COUNT).
004320     MOVE LM-LIMIT-SUM TO LT-LIMIT-SUM(WS-LIMIT-COUNT).
004330     MOVE LM-DATETIME  TO LT-DATETIME(WS-LIMIT-COUNT).
004340     COMPUTE LT-DATETIME-NUM(WS-LIMIT-COUNT) =
004350         LM-DT-YEAR * 10000000000 + LM-DT-MONTH * 100000000
004360         + LM-DT-DAY * 1000000 + LM-DT-HOUR * 10000
004370         + LM-DT-MINUTE * 100 + LM-DT-SECOND.
004380*
004390 H0001-EXIT.
004400     EXIT.
004410*----------------------------------------------------------------*
004420*    BUBBLE SORT OF THE LIMIT TABLE, DESCENDING BY LM-DATETIME
004430*----------------------------------------------------------------*
004440 N0001-SORT-LIMIT-TABLE.
004450*----------------------------------------------------------------*
004460     IF WS-LIMIT-COUNT > 1
004470         PERFORM N1001-OUTER-PASS THRU N1001-EXIT
004480             VARYING WS-I FROM 1 BY 1
004490             UNTIL WS-I > WS-LIMIT-COUNT - 1
004500     END-IF.
004510*
004520 N0001-EXIT.
004530     EXIT.
004540*----------------------------------------------------------------*
004550 N1001-OUTER-PASS.
004560*----------------------------------------------------------------*
004570     PERFORM N2001-INNER-PASS THRU N2001-EXIT
004580         VARYING WS-J FROM 1 BY 1
004590         UNTIL WS-J > WS-LIMIT-COUNT - WS-I.
004600*
004610 N1001-EXIT.
004620     EXIT.
004630*----------------------------------------------------------------*
004640 N2001-INNER-PASS.
004650*----------------------------------------------------------------*
004660     IF LT-DATETIME-NUM(WS-J) <
004670        LT-DATETIME-NUM(WS-J + 1)
004680         PERFORM N3001-SWAP-ENTRIES THRU N3001-EXIT
004690     END-IF.
004700*
004710 N2001-EXIT.
004720     EXIT.
004730*----------------------------------------------------------------*
004740 N3001-SWAP-ENTRIES.
004750*----------------------------------------------------------------*
004760     MOVE LT-ID(WS-J)            TO SW-ID.
004770     MOVE LT-CATEGORY(WS-J)      TO SW-CATEGORY.
004780     MOVE LT-LIMIT-SUM(WS-J)     TO SW-LIMIT-SUM.
004790     MOVE LT-DATETIME(WS-J)      TO SW-DATETIME.
004800     MOVE LT-DATETIME-NUM(WS-J)  TO SW-DATETIME-NUM.
004810*
004820     MOVE LT-ID(WS-J + 1)           TO LT-ID(WS-J).
004830     MOVE LT-CATEGORY(WS-J + 1)     TO LT-CATEGORY(WS-J).
004840     MOVE LT-LIMIT-SUM(WS-J + 1)    TO LT-LIMIT-SUM(WS-J).
004850     MOVE LT-DATETIME(WS-J + 1)     TO LT-DATETIME(WS-J).
004860     MOVE LT-DATETIME-NUM(WS-J + 1) TO LT-DATETIME-NUM(WS-J).
004870*
004880     MOVE SW-ID               TO LT-ID(WS-J + 1).
004890     MOVE SW-CATEGORY         TO LT-CATEGORY(WS-J + 1).
004900     MOVE SW-LIMIT-SUM        TO LT-LIMIT-SUM(WS-J + 1).
004910     MOVE SW-DATETIME         TO LT-DATETIME(WS-J + 1).
004920     MOVE SW-DATETIME-NUM     TO LT-DATETIME-NUM(WS-J + 1).
004930*
004940 N3001-EXIT.
004950     EXIT.
004960*----------------------------------------------------------------*
004970 Q0001-PRINT-LIMIT-LISTING.
004980*----------------------------------------------------------------*
004990     WRITE LIMIT-RPT-RECORD FROM CR-HEADING-LINE.
005000     MOVE WS-RUN-DATE-8 TO CR-SUB-DATE.
005010     WRITE LIMIT-RPT-RECORD FROM CR-SUBHEAD-LINE.
005020*
005030     MOVE "LIMIT REQUESTS READ" TO CR-CNT-LABEL.
005040     MOVE WS-READ-COUNT TO CR-CNT-VALUE.
005050     WRITE LIMIT-RPT-RECORD FROM CR-COUNT-LINE.
005060*
005070     MOVE "LIMIT REQUESTS REJECTED" TO CR-CNT-LABEL.
005080     MOVE WS-REJECT-COUNT TO CR-CNT-VALUE.
005090     WRITE LIMIT-RPT-RECORD FROM CR-COUNT-LINE.
005100*
005110     MOVE "NEW LIMITS REGISTERED" TO CR-CNT-LABEL.
005120     MOVE WS-WRITE-COUNT TO CR-CNT-VALUE.
005130     WRITE LIMIT-RPT-RECORD FROM CR-COUNT-LINE.
005140*
005150     PERFORM Q1001-WRITE-ONE-LIMIT THRU Q1001-EXIT
005160         VARYING WS-I FROM 1 BY 1
005170         UNTIL WS-I > WS-LIMIT-COUNT.
005180*
005190 Q0001-EXIT.
005200     EXIT.
005210*----------------------------------------------------------------*
005220 Q1001-WRITE-ONE-LIMIT.
005230*----------------------------------------------------------------*
005240     MOVE LT-ID(WS-I)        TO LP-ID-O.
005250     MOVE LT-CATEGORY(WS-I)  TO LP-CATEGORY-O.
005260     MOVE LT-LIMIT-SUM(WS-I) TO LP-LIMIT-SUM-O.
005270     MOVE LT-DATETIME(WS-I)  TO LP-DATETIME-O.
005280     MOVE "USD"              TO LP-CURRENCY-O.
005290     WRITE LIMIT-RPT-RECORD.
005300*
005310 Q1001-EXIT.
005320     EXIT.
005330*----------------------------------------------------------------*
005340 Y0001-ERR-HANDLING.
005350*----------------------------------------------------------------*
005360     DISPLAY "********************************".
005370     DISPLAY "  LIMMNT ERROR HANDLING REPORT  ".
005380     DISPLAY "********************************".
005390     DISPLAY "  " WS-ERR-MSG.
005400     DISPLAY "  FILE STATUS " WS-ERR-CDE.
005410     DISPLAY "  PARAGRAPH   " WS-ERR-PROC.
005420     DISPLAY "********************************".
005430     PERFORM Z0001-CLOSE-FILES THRU Z0001-EXIT.
005440     STOP RUN.
005450*
005460 Y0001-EXIT.
005470     EXIT.
005480*----------------------------------------------------------------*
005490 Z0001-CLOSE-FILES.
005500*----------------------------------------------------------------*
005510     CLOSE LIMIT-REQUEST-FILE.
005520     CLOSE LIMIT-MASTER-FILE.
005530     CLOSE LIMIT-RPT-FILE.
005540*
005550 Z0001-EXIT.
005560     EXIT.
